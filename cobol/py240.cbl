000100*****************************************************************
000200*                                                                *
000300*             NATIONAL INCOME TAX WITHHOLDING CALCULATION       *
000400*               (MONTHLY, INCL. RECONSTRUCTION SURTAX)          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY240.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           CALLED BY PY200 TO DERIVE THE MONTHLY
002600                         NATIONAL INCOME TAX WITHHOLDING FROM
002700                         THE ANNUALISED GROSS SALARY, INCLUDING
002800                         THE RECONSTRUCTION SURTAX.
002900*
003000                         NOTE WELL - PY200 PASSES THE BUREAU'S
003100                         FIXED MONTHLY SOCIAL INSURANCE FIGURES
003200                         HELD IN WSPYRATE (RATE-ITAX-REF-HEALTH,
003300                         RATE-ITAX-REF-PENSION AND RATE-ITAX-REF-
003400                         EMPLOYMENT), NOT THE ACTUAL PREMIUMS
003500                         PY210/PY220/PY230 COMPUTED FOR THIS
003600                         EMPLOYEE.  THIS HAS ALWAYS BEEN THE
003700                         WITHHOLDING TABLE BASIS AND IS NOT AN
003800                         ERROR - DO NOT "FIX" IT.
003900***
004000     VERSION.           1.00 OF 11/11/1985.
004100****
004200* CHANGES:
004300* 11/11/85 VBC          CREATED FOR THE NATIONAL WITHHOLDING
004400*                        TABLE THEN IN FORCE.
004500* 04/03/89 TRH          BRACKET TABLE REBUILT AS AN OCCURS TABLE
004600*                        RATHER THAN NESTED IFS, FOR EASE OF
004700*                        ANNUAL REVISION.
004800* 19/07/94 VBC          BRACKET FIGURES REVISED ON ASSOCIATION
004900*                        CIRCULAR 94/07.
005000* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. THIS
005100*                        PROGRAM HOLDS NO CENTURY DATES OF ITS
005200*                        OWN AND IS UNAFFECTED. NO CODE CHANGE.
005300* 14/09/03 TRH          RATE AND BRACKET TABLES MOVED OUT TO
005400*                        WSPYRATE SO ALL FIVE CALCULATORS SHARE
005500*                        ONE COPY OF THE FIGURES.
005600* 11/04/13 VBC          RECONSTRUCTION SURTAX FACTOR ADDED AT
005700*                        1.021 FOLLOWING THE SPECIAL MEASURES
005800*                        ACT - PREVIOUSLY TAX WAS NOT UPLIFTED.
005900* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
006000* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006100*                        PREVIOUS NOTICES.
006200* 11/11/25 VBC          REBUILT FOR THE PY200 NET-SALARY BATCH -
006300*                        PARAMETER BLOCK REVISED, GO TO MAIN-EXIT
006400*                        STYLE RETAINED FROM MAPS04.
006500* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
006600*                        CALENDAR YEAR. NO CHANGE.
006700* 09/08/26 TRH          RATE-EFFECTIVE-DATE AND THE TRACE SWITCH
006800*                        WERE UNUSED BOILERPLATE FROM THE LINKAGE
006900*                        TEMPLATE - NOW STAMPED/TESTED BY ZZ070
007000*                        AND ZZ080 BELOW.  COPYRIGHT NOTICE
007100*                        REWORDED IN OUR OWN TERMS.
007200*
007300******************************************************************
007400*
007500* Copyright Notice.
007600* ****************
007700*
007800* This program belongs to Applewood Computers - Payroll Division,
007900* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
008000* Applewood's own payroll work, or that of a licensed site, but
008100* must not be sold, let out on hire, or built into any other
008200* product for resale.
008300*
008400* Subject to that restriction it may be freely copied, run and
008500* amended under the GNU General Public Licence, version 3 or
008600* later, as issued by the Free Software Foundation.
008700*
008800* No warranty of any kind is given or implied - it is used at
008900* your own risk.  Should a fault come to light, report it to the
009000* author, who will try to put it right.
009100*
009200******************************************************************
009300*
009400 ENVIRONMENT DIVISION.
009500*================================
009600*
009700 CONFIGURATION SECTION.
009800*-------------------------------
009900*
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS PY240-NUMERIC-CLASS IS "0" THRU "9"
010300     UPSI-0 ON STATUS IS PY240-TRACE-ON
010400            OFF STATUS IS PY240-TRACE-OFF.
010500*
010600 DATA DIVISION.
010700*================================
010800 WORKING-STORAGE SECTION.
010900*-------------------------------
011000*
011100 77  WS-CALL-COUNT              PIC 9(05)     COMP  VALUE ZERO.
011200 77  WS-TRACE-SW                PIC X(01)           VALUE "N".
011300*
011400 01  WS-RATE-EFFECTIVE-DATE.
011500     03  WS-RATE-DATE-ISO.
011600         05  WS-RATE-CCYY       PIC 9(04).
011700         05  WS-RATE-MM         PIC 9(02).
011800         05  WS-RATE-DD         PIC 9(02).
011900     03  WS-RATE-DATE-UK REDEFINES WS-RATE-DATE-ISO.
012000         05  WS-RATE-UK-DD      PIC 9(02).
012100         05  WS-RATE-UK-MM      PIC 9(02).
012200         05  WS-RATE-UK-CCYY    PIC 9(04).
012300     03  WS-RATE-DATE-NUM REDEFINES WS-RATE-DATE-ISO
012400                                PIC 9(08).
012500     03  FILLER                 PIC X(02).
012600*
012700 01  WS-ITAX-WORK.
012800     03  WS-ANNUAL-GROSS        PIC 9(11)     COMP-3.
012900     03  WS-ANNUAL-SOC-INS      PIC 9(09)     COMP-3.
013000     03  WS-TOTAL-DEDUCTIONS    PIC 9(11)     COMP-3.
013100     03  WS-TAXABLE-INCOME      PIC S9(11)    COMP-3.
013200     03  WS-TAXABLE-TRUNC       PIC S9(11)    COMP-3.
013300     03  WS-BASE-TAX            PIC S9(11)V99 COMP-3.
013400     03  WS-ANNUAL-TAX          PIC S9(11)V99 COMP-3.
013500     03  WS-MONTHLY-TAX         PIC S9(09)    COMP-3.
013600     03  WS-MONTHLY-TAX-EDIT REDEFINES WS-MONTHLY-TAX
013700                                PIC S9(09).
013800     03  FILLER                 PIC X(02).
013900*
014000     COPY "wspyrate.cob".
014100*
014200 LINKAGE SECTION.
014300*-------------------------------
014400*
014500**********
014600* PY240  *
014700**********
014800*
014900 01  PY240-PARM.
015000     03  PY240-MONTHLY-GROSS    PIC 9(09).
015100     03  PY240-DEPENDENTS       PIC 9(02).
015200     03  PY240-INCOME-TAX       PIC S9(07).
015300     03  FILLER                 PIC X(03).
015400*
015500 PROCEDURE DIVISION USING PY240-PARM.
015600*====================================
015700*
015800 AA000-CALCULATE-INCOME-TAX.
015900     ADD 1 TO WS-CALL-COUNT.
016000*
016100     IF       PY240-TRACE-ON
016200              MOVE "Y" TO WS-TRACE-SW
016300     ELSE
016400              MOVE "N" TO WS-TRACE-SW.
016500*
016600     IF       WS-TRACE-SW = "Y"
016700              PERFORM ZZ070-STAMP-RATE-DATE THRU ZZ070-EXIT.
016800*
016900     COMPUTE  WS-ANNUAL-GROSS = PY240-MONTHLY-GROSS * 12.
017000*
017100     COMPUTE  WS-ANNUAL-SOC-INS =
017200              (RATE-ITAX-REF-HEALTH + RATE-ITAX-REF-PENSION
017300                                    + RATE-ITAX-REF-EMPLOYMENT)
017400              * 12.
017500*
017600     COMPUTE  WS-TOTAL-DEDUCTIONS =
017700              RATE-ITAX-EMP-INC-DEDN + RATE-ITAX-BASIC-DEDN
017800              + (RATE-ITAX-DEPEND-DEDN * PY240-DEPENDENTS)
017900              + WS-ANNUAL-SOC-INS.
018000*
018100     COMPUTE  WS-TAXABLE-INCOME =
018200              WS-ANNUAL-GROSS - WS-TOTAL-DEDUCTIONS.
018300*
018400*    TRUNCATE DOWN TO THE NEAREST 1,000 YEN - DIVIDE DISCARDS
018500*    THE REMAINDER ON AN INTEGER RECEIVING FIELD.
018600     DIVIDE   WS-TAXABLE-INCOME BY 1000
018700              GIVING WS-TAXABLE-TRUNC.
018800     MULTIPLY WS-TAXABLE-TRUNC BY 1000
018900              GIVING WS-TAXABLE-TRUNC.
019000*
019100     PERFORM  AA010-FIND-BRACKET THRU AA010-EXIT.
019200*
019300     COMPUTE  WS-ANNUAL-TAX ROUNDED =
019400              WS-BASE-TAX * RATE-ITAX-SURTAX-FACTOR.
019500*
019600     COMPUTE  WS-MONTHLY-TAX ROUNDED =
019700              WS-ANNUAL-TAX / 12.
019800*
019900     MOVE     WS-MONTHLY-TAX TO PY240-INCOME-TAX.
020000     IF       WS-TRACE-SW = "Y"
020100              PERFORM ZZ080-TRACE-CALCULATION THRU ZZ080-EXIT.
020200*
020300     GO       TO AA000-EXIT.
020400*
020500 AA000-EXIT.
020600     EXIT.
020700*
020800*    LOCATE THE FIRST BRACKET WHOSE UPPER BOUND IS GREATER THAN
020900*    OR EQUAL TO THE TRUNCATED TAXABLE INCOME, THEN DERIVE THE
021000*    BASE TAX FROM THAT BRACKET'S RATE AND FIXED DEDUCTION.
021100 AA010-FIND-BRACKET.
021200     SET      RATE-ITAX-NDX TO 1.
021300     IF       WS-TAXABLE-TRUNC NOT > ZERO
021400              GO TO AA010-COMPUTE-BASE.
021500*
021600     SEARCH   RATE-ITAX-BRACKET
021700              AT END
021800                 SET RATE-ITAX-NDX TO 7
021900              WHEN RATE-ITAX-UPPER-BOUND (RATE-ITAX-NDX) NOT <
022000                   WS-TAXABLE-TRUNC
022100                 GO TO AA010-COMPUTE-BASE.
022200*
022300 AA010-COMPUTE-BASE.
022400     COMPUTE  WS-BASE-TAX =
022500              WS-TAXABLE-TRUNC * RATE-ITAX-RATE (RATE-ITAX-NDX)
022600              - RATE-ITAX-DEDUCTION (RATE-ITAX-NDX).
022700*
022800 AA010-EXIT.
022900     EXIT.
023000*
023100*    STAMP THE DATE THE RATE FIGURES WERE LAST CONFIRMED IN
023200*    FORCE, FOR THE TRACE LINE BELOW - UPSI-0 DIAGNOSTIC ONLY.
023300 ZZ070-STAMP-RATE-DATE.
023400     MOVE     RATE-EFFECTIVE-DATE TO WS-RATE-DATE-NUM.
023500 ZZ070-EXIT.
023600     EXIT.
023700*
023800*    UPSI-0 DIAGNOSTIC TRACE - SET UPSI-0 ON AT JOB-CONTROL
023900*    LEVEL TO FOLLOW A PARTICULAR EMPLOYEE THROUGH THIS CALC.
024000 ZZ080-TRACE-CALCULATION.
024100     DISPLAY  "PY240 TRACE RATES-OF " WS-RATE-UK-DD "/"
024200              WS-RATE-UK-MM "/" WS-RATE-UK-CCYY
024300              " GROSS " PY240-MONTHLY-GROSS
024400              " INC-TAX " WS-MONTHLY-TAX.
024500 ZZ080-EXIT.
024600     EXIT.
024700*
024800 MAIN-EXIT.
024900     EXIT     PROGRAM.
