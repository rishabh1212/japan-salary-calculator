000100*****************************************************************
000200*                                                                *
000300*              HEALTH INSURANCE PREMIUM CALCULATION             *
000400*                   (EMPLOYEE SHARE, MONTHLY)                   *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY210.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           CALLED BY PY200 TO DERIVE THE EMPLOYEE'S
002600                         SHARE OF THE MONTHLY HEALTH INSURANCE
002700                         PREMIUM FROM THE MONTHLY GROSS SALARY.
002800*
002900                         LOWER AND UPPER SALARY CAPS APPLY - SEE
003000                         WSPYRATE FOR THE CURRENT FIGURES.
003100***
003200     VERSION.           1.00 OF 11/11/1985.
003300****
003400* CHANGES:
003500* 11/11/85 VBC          CREATED FOR THE ORIGINAL STANDARD HEALTH
003600*                        INSURANCE ASSOCIATION SCHEME.
003700* 04/03/89 TRH          LOWER CAP INTRODUCED - BEFORE THIS DATE
003800*                        ALL SALARIES WERE INSURED FROM YEN 1.
003900* 19/07/94 VBC          UPPER CAP RAISED ON ASSOCIATION CIRCULAR
004000*                        94/07 - SEE PAYROLL FILE COPY.
004100* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. THIS
004200*                        PROGRAM HOLDS NO CENTURY DATES OF ITS
004300*                        OWN AND IS UNAFFECTED. NO CODE CHANGE.
004400* 14/09/03 TRH          RATE TABLE MOVED OUT TO WSPYRATE SO ALL
004500*                        FIVE CALCULATORS SHARE ONE COPY OF THE
004600*                        FIGURES INSTEAD OF FIVE.
004700* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
004800* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004900*                        PREVIOUS NOTICES.
005000* 11/11/25 VBC          REBUILT FOR THE PY200 NET-SALARY BATCH -
005100*                        PARAMETER BLOCK REVISED, GO TO MAIN-EXIT
005200*                        STYLE RETAINED FROM MAPS04.
005300* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
005400*                        CALENDAR YEAR. NO CHANGE.
005500* 09/08/26 TRH          PREMIUM ROUNDED INTO A 2-PLACE FIELD THEN
005600*                        MOVED TO THE WHOLE-YEN RESULT - THE MOVE
005700*                        TRUNCATED THE HALF-YEN CASES. COMPUTE NOW
005800*                        ROUNDS STRAIGHT INTO THE WHOLE-YEN FIELD.
005900*                        RAISED ON YEAR-END DIRECTORATE AUDIT.
006000* 09/08/26 TRH          RATE-EFFECTIVE-DATE AND THE TRACE SWITCH
006100*                        WERE UNUSED BOILERPLATE FROM THE LINKAGE
006200*                        TEMPLATE - NOW STAMPED/TESTED BY ZZ070
006300*                        AND ZZ080 BELOW.  COPYRIGHT NOTICE
006400*                        REWORDED IN OUR OWN TERMS.
006500*
006600******************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000*
007100* This program belongs to Applewood Computers - Payroll Division,
007200* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
007300* Applewood's own payroll work, or that of a licensed site, but
007400* must not be sold, let out on hire, or built into any other
007500* product for resale.
007600*
007700* Subject to that restriction it may be freely copied, run and
007800* amended under the GNU General Public Licence, version 3 or
007900* later, as issued by the Free Software Foundation.
008000*
008100* No warranty of any kind is given or implied - it is used at
008200* your own risk.  Should a fault come to light, report it to the
008300* author, who will try to put it right.
008400*
008500******************************************************************
008600*
008700 ENVIRONMENT DIVISION.
008800*================================
008900*
009000 CONFIGURATION SECTION.
009100*-------------------------------
009200*
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM
009500     CLASS PY210-NUMERIC-CLASS IS "0" THRU "9"
009600     UPSI-0 ON STATUS IS PY210-TRACE-ON
009700            OFF STATUS IS PY210-TRACE-OFF.
009800*
009900 DATA DIVISION.
010000*================================
010100 WORKING-STORAGE SECTION.
010200*-------------------------------
010300*
010400 77  WS-CALL-COUNT              PIC 9(05)     COMP  VALUE ZERO.
010500 77  WS-TRACE-SW                PIC X(01)           VALUE "N".
010600*
010700 01  WS-RATE-EFFECTIVE-DATE.
010800     03  WS-RATE-DATE-ISO.
010900         05  WS-RATE-CCYY       PIC 9(04).
011000         05  WS-RATE-MM         PIC 9(02).
011100         05  WS-RATE-DD         PIC 9(02).
011200     03  WS-RATE-DATE-UK REDEFINES WS-RATE-DATE-ISO.
011300         05  WS-RATE-UK-DD      PIC 9(02).
011400         05  WS-RATE-UK-MM      PIC 9(02).
011500         05  WS-RATE-UK-CCYY    PIC 9(04).
011600     03  WS-RATE-DATE-NUM REDEFINES WS-RATE-DATE-ISO
011700                                PIC 9(08).
011800     03  FILLER                 PIC X(02).
011900*
012000 01  WS-HEALTH-WORK.
012100     03  WS-INSURED-SALARY      PIC 9(09)     COMP-3.
012200     03  WS-PREMIUM-ROUNDED     PIC 9(07).
012300     03  WS-PREMIUM-EDIT REDEFINES WS-PREMIUM-ROUNDED
012400                                PIC ZZZZZZ9.
012500     03  FILLER                 PIC X(02).
012600*
012700     COPY "wspyrate.cob".
012800*
012900 LINKAGE SECTION.
013000*-------------------------------
013100*
013200**********
013300* PY210  *
013400**********
013500*
013600 01  PY210-PARM.
013700     03  PY210-MONTHLY-GROSS    PIC 9(09).
013800     03  PY210-PREMIUM          PIC 9(07).
013900     03  FILLER                 PIC X(05).
014000*
014100 PROCEDURE DIVISION USING PY210-PARM.
014200*====================================
014300*
014400 AA000-CALCULATE-HEALTH.
014500     ADD 1 TO WS-CALL-COUNT.
014600*
014700     IF       PY210-TRACE-ON
014800              MOVE "Y" TO WS-TRACE-SW
014900     ELSE
015000              MOVE "N" TO WS-TRACE-SW.
015100*
015200     IF       WS-TRACE-SW = "Y"
015300              PERFORM ZZ070-STAMP-RATE-DATE THRU ZZ070-EXIT.
015400*
015500     IF       PY210-MONTHLY-GROSS < RATE-HEALTH-LOWER-CAP
015600              MOVE ZERO TO WS-INSURED-SALARY
015700     ELSE
015800         IF   PY210-MONTHLY-GROSS > RATE-HEALTH-UPPER-CAP
015900              MOVE RATE-HEALTH-UPPER-CAP TO WS-INSURED-SALARY
016000         ELSE
016100              MOVE PY210-MONTHLY-GROSS   TO WS-INSURED-SALARY.
016200*
016300*    COMPUTE ROUNDED STRAIGHT INTO THE WHOLE-YEN FIELD - DO NOT
016400*    ROUTE THIS VIA A DECIMAL WORKING FIELD AND MOVE, WHICH
016500*    TRUNCATES RATHER THAN ROUNDS THE HALF-YEN CASES (09/08/26).
016600     COMPUTE  WS-PREMIUM-ROUNDED ROUNDED =
016700              WS-INSURED-SALARY * RATE-HEALTH-PCT
016800                                 * RATE-HEALTH-SHARE.
016900*
017000     MOVE     WS-PREMIUM-ROUNDED TO PY210-PREMIUM.
017100     IF       WS-TRACE-SW = "Y"
017200              PERFORM ZZ080-TRACE-CALCULATION THRU ZZ080-EXIT.
017300*
017400     GO       TO AA000-EXIT.
017500*
017600 AA000-EXIT.
017700     EXIT.
017800*
017900*    STAMP THE DATE THE RATE FIGURES WERE LAST CONFIRMED IN
018000*    FORCE, FOR THE TRACE LINE BELOW - UPSI-0 DIAGNOSTIC ONLY.
018100 ZZ070-STAMP-RATE-DATE.
018200     MOVE     RATE-EFFECTIVE-DATE TO WS-RATE-DATE-NUM.
018300 ZZ070-EXIT.
018400     EXIT.
018500*
018600*    UPSI-0 DIAGNOSTIC TRACE - SET UPSI-0 ON AT JOB-CONTROL
018700*    LEVEL TO FOLLOW A PARTICULAR EMPLOYEE THROUGH THIS CALC.
018800 ZZ080-TRACE-CALCULATION.
018900     DISPLAY  "PY210 TRACE RATES-OF " WS-RATE-UK-DD "/"
019000              WS-RATE-UK-MM "/" WS-RATE-UK-CCYY
019100              " GROSS " PY210-MONTHLY-GROSS
019200              " PREMIUM " WS-PREMIUM-ROUNDED.
019300 ZZ080-EXIT.
019400     EXIT.
019500*
019600 MAIN-EXIT.
019700     EXIT     PROGRAM.
