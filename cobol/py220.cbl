000100*****************************************************************
000200*                                                                *
000300*              PENSION INSURANCE PREMIUM CALCULATION            *
000400*                   (EMPLOYEE SHARE, MONTHLY)                   *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY220.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           CALLED BY PY200 TO DERIVE THE EMPLOYEE'S
002600                         SHARE OF THE MONTHLY PENSION INSURANCE
002700                         PREMIUM FROM THE MONTHLY GROSS SALARY.
002800*
002900                         A SINGLE UPPER CAP APPLIES, NO LOWER
003000                         CAP - SEE WSPYRATE FOR THE FIGURES.
003100***
003200     VERSION.           1.00 OF 11/11/1985.
003300****
003400* CHANGES:
003500* 11/11/85 VBC          CREATED FOR THE ORIGINAL PENSION SCHEME.
003600* 04/03/89 TRH          ALIGNED WITH PY210 STRUCTURE FOLLOWING
003700*                        THE HEALTH INSURANCE LOWER-CAP CHANGE.
003800* 19/07/94 VBC          CAP FIGURE RAISED ON ASSOCIATION
003900*                        CIRCULAR 94/07 - SEE PAYROLL FILE COPY.
004000* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. THIS
004100*                        PROGRAM HOLDS NO CENTURY DATES OF ITS
004200*                        OWN AND IS UNAFFECTED. NO CODE CHANGE.
004300* 14/09/03 TRH          RATE TABLE MOVED OUT TO WSPYRATE SO ALL
004400*                        FIVE CALCULATORS SHARE ONE COPY OF THE
004500*                        FIGURES INSTEAD OF FIVE.
004600* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
004700* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004800*                        PREVIOUS NOTICES.
004900* 11/11/25 VBC          REBUILT FOR THE PY200 NET-SALARY BATCH -
005000*                        PARAMETER BLOCK REVISED, GO TO MAIN-EXIT
005100*                        STYLE RETAINED FROM MAPS04.
005200* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
005300*                        CALENDAR YEAR. NO CHANGE.
005400* 09/08/26 TRH          PREMIUM ROUNDED INTO A 2-PLACE FIELD THEN
005500*                        MOVED TO THE WHOLE-YEN RESULT - THE MOVE
005600*                        TRUNCATED THE HALF-YEN CASES. COMPUTE NOW
005700*                        ROUNDS STRAIGHT INTO THE WHOLE-YEN FIELD.
005800*                        SAME DEFECT AS PY210 - SEE THAT PROGRAM.
005900* 09/08/26 TRH          RATE-EFFECTIVE-DATE AND THE TRACE SWITCH
006000*                        WERE UNUSED BOILERPLATE FROM THE LINKAGE
006100*                        TEMPLATE - NOW STAMPED/TESTED BY ZZ070
006200*                        AND ZZ080 BELOW.  COPYRIGHT NOTICE
006300*                        REWORDED IN OUR OWN TERMS.
006400*
006500******************************************************************
006600*
006700* Copyright Notice.
006800* ****************
006900*
007000* This program belongs to Applewood Computers - Payroll Division,
007100* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
007200* Applewood's own payroll work, or that of a licensed site, but
007300* must not be sold, let out on hire, or built into any other
007400* product for resale.
007500*
007600* Subject to that restriction it may be freely copied, run and
007700* amended under the GNU General Public Licence, version 3 or
007800* later, as issued by the Free Software Foundation.
007900*
008000* No warranty of any kind is given or implied - it is used at
008100* your own risk.  Should a fault come to light, report it to the
008200* author, who will try to put it right.
008300*
008400******************************************************************
008500*
008600 ENVIRONMENT DIVISION.
008700*================================
008800*
008900 CONFIGURATION SECTION.
009000*-------------------------------
009100*
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS PY220-NUMERIC-CLASS IS "0" THRU "9"
009500     UPSI-0 ON STATUS IS PY220-TRACE-ON
009600            OFF STATUS IS PY220-TRACE-OFF.
009700*
009800 DATA DIVISION.
009900*================================
010000 WORKING-STORAGE SECTION.
010100*-------------------------------
010200*
010300 77  WS-CALL-COUNT              PIC 9(05)     COMP  VALUE ZERO.
010400 77  WS-TRACE-SW                PIC X(01)           VALUE "N".
010500*
010600 01  WS-RATE-EFFECTIVE-DATE.
010700     03  WS-RATE-DATE-ISO.
010800         05  WS-RATE-CCYY       PIC 9(04).
010900         05  WS-RATE-MM         PIC 9(02).
011000         05  WS-RATE-DD         PIC 9(02).
011100     03  WS-RATE-DATE-UK REDEFINES WS-RATE-DATE-ISO.
011200         05  WS-RATE-UK-DD      PIC 9(02).
011300         05  WS-RATE-UK-MM      PIC 9(02).
011400         05  WS-RATE-UK-CCYY    PIC 9(04).
011500     03  WS-RATE-DATE-NUM REDEFINES WS-RATE-DATE-ISO
011600                                PIC 9(08).
011700     03  FILLER                 PIC X(02).
011800*
011900 01  WS-PENSION-WORK.
012000     03  WS-INSURED-SALARY      PIC 9(09)     COMP-3.
012100     03  WS-PREMIUM-ROUNDED     PIC 9(07).
012200     03  WS-PREMIUM-EDIT REDEFINES WS-PREMIUM-ROUNDED
012300                                PIC ZZZZZZ9.
012400     03  FILLER                 PIC X(02).
012500*
012600     COPY "wspyrate.cob".
012700*
012800 LINKAGE SECTION.
012900*-------------------------------
013000*
013100**********
013200* PY220  *
013300**********
013400*
013500 01  PY220-PARM.
013600     03  PY220-MONTHLY-GROSS    PIC 9(09).
013700     03  PY220-PREMIUM          PIC 9(07).
013800     03  FILLER                 PIC X(05).
013900*
014000 PROCEDURE DIVISION USING PY220-PARM.
014100*====================================
014200*
014300 AA000-CALCULATE-PENSION.
014400     ADD 1 TO WS-CALL-COUNT.
014500*
014600     IF       PY220-TRACE-ON
014700              MOVE "Y" TO WS-TRACE-SW
014800     ELSE
014900              MOVE "N" TO WS-TRACE-SW.
015000*
015100     IF       WS-TRACE-SW = "Y"
015200              PERFORM ZZ070-STAMP-RATE-DATE THRU ZZ070-EXIT.
015300*
015400     IF       PY220-MONTHLY-GROSS > RATE-PENSION-CAP
015500              MOVE RATE-PENSION-CAP      TO WS-INSURED-SALARY
015600     ELSE
015700              MOVE PY220-MONTHLY-GROSS   TO WS-INSURED-SALARY.
015800*
015900*    COMPUTE ROUNDED STRAIGHT INTO THE WHOLE-YEN FIELD - DO NOT
016000*    ROUTE THIS VIA A DECIMAL WORKING FIELD AND MOVE, WHICH
016100*    TRUNCATES RATHER THAN ROUNDS THE HALF-YEN CASES (09/08/26).
016200     COMPUTE  WS-PREMIUM-ROUNDED ROUNDED =
016300              WS-INSURED-SALARY * RATE-PENSION-PCT
016400                                 * RATE-PENSION-SHARE.
016500*
016600     MOVE     WS-PREMIUM-ROUNDED TO PY220-PREMIUM.
016700     IF       WS-TRACE-SW = "Y"
016800              PERFORM ZZ080-TRACE-CALCULATION THRU ZZ080-EXIT.
016900*
017000     GO       TO AA000-EXIT.
017100*
017200 AA000-EXIT.
017300     EXIT.
017400*
017500*    STAMP THE DATE THE RATE FIGURES WERE LAST CONFIRMED IN
017600*    FORCE, FOR THE TRACE LINE BELOW - UPSI-0 DIAGNOSTIC ONLY.
017700 ZZ070-STAMP-RATE-DATE.
017800     MOVE     RATE-EFFECTIVE-DATE TO WS-RATE-DATE-NUM.
017900 ZZ070-EXIT.
018000     EXIT.
018100*
018200*    UPSI-0 DIAGNOSTIC TRACE - SET UPSI-0 ON AT JOB-CONTROL
018300*    LEVEL TO FOLLOW A PARTICULAR EMPLOYEE THROUGH THIS CALC.
018400 ZZ080-TRACE-CALCULATION.
018500     DISPLAY  "PY220 TRACE RATES-OF " WS-RATE-UK-DD "/"
018600              WS-RATE-UK-MM "/" WS-RATE-UK-CCYY
018700              " GROSS " PY220-MONTHLY-GROSS
018800              " PREMIUM " WS-PREMIUM-ROUNDED.
018900 ZZ080-EXIT.
019000     EXIT.
019100*
019200 MAIN-EXIT.
019300     EXIT     PROGRAM.
