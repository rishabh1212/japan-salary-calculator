000100*****************************************************************
000200*                                                                *
000300*                 RESIDENCE TAX CALCULATION (MONTHLY)            *
000400*                MUNICIPAL, PREFECTURAL AND PER-CAPITA           *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY250.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           CALLED BY PY200 TO DERIVE THE MONTHLY
002600                         RESIDENCE TAX INSTALMENT FROM THE
002700                         EMPLOYEE'S PREVIOUS YEAR'S ANNUAL
002800                         INCOME.
002900*
003000                         NOTE WELL - PY200 PASSES THE CURRENT
003100                         YEAR'S MONTHLY PENSION PREMIUM (FROM
003200                         PY220) IN THE "PREVIOUS SOCIAL
003300                         INSURANCE" PARAMETER BELOW, AND ALWAYS
003400                         PASSES ZERO DEPENDENTS, REGARDLESS OF
003500                         THE EMPLOYEE'S ACTUAL DEPENDENT COUNT.
003600                         THIS HAS ALWAYS BEEN HOW THE WARD OFFICE
003700                         NOTICE FIGURE IS DERIVED HERE AND IS NOT
003800                         AN ERROR - DO NOT "FIX" IT.
003900***
004000     VERSION.           1.00 OF 11/11/1985.
004100****
004200* CHANGES:
004300* 11/11/85 VBC          CREATED FOR THE WARD OFFICE RESIDENCE
004400*                        TAX NOTICE CALCULATION.
004500* 04/03/89 TRH          ALIGNED WITH PY240 STRUCTURE.
004600* 19/07/94 VBC          MUNICIPAL/PREFECTURAL SPLIT CONFIRMED AT
004700*                        6 PERCENT / 4 PERCENT PER WARD CIRCULAR.
004800* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. THIS
004900*                        PROGRAM HOLDS NO CENTURY DATES OF ITS
005000*                        OWN AND IS UNAFFECTED. NO CODE CHANGE.
005100* 14/09/03 TRH          RATE TABLE MOVED OUT TO WSPYRATE SO ALL
005200*                        FIVE CALCULATORS SHARE ONE COPY OF THE
005300*                        FIGURES INSTEAD OF FIVE.
005400* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
005500* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005600*                        PREVIOUS NOTICES.
005700* 11/11/25 VBC          REBUILT FOR THE PY200 NET-SALARY BATCH -
005800*                        PARAMETER BLOCK REVISED, GO TO MAIN-EXIT
005900*                        STYLE RETAINED FROM MAPS04.
006000* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
006100*                        CALENDAR YEAR. NO CHANGE.
006200* 09/08/26 TRH          RATE-EFFECTIVE-DATE AND THE TRACE SWITCH
006300*                        WERE UNUSED BOILERPLATE FROM THE LINKAGE
006400*                        TEMPLATE - NOW STAMPED/TESTED BY ZZ070
006500*                        AND ZZ080 BELOW.  COPYRIGHT NOTICE
006600*                        REWORDED IN OUR OWN TERMS.
006700*
006800******************************************************************
006900*
007000* Copyright Notice.
007100* ****************
007200*
007300* This program belongs to Applewood Computers - Payroll Division,
007400* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
007500* Applewood's own payroll work, or that of a licensed site, but
007600* must not be sold, let out on hire, or built into any other
007700* product for resale.
007800*
007900* Subject to that restriction it may be freely copied, run and
008000* amended under the GNU General Public Licence, version 3 or
008100* later, as issued by the Free Software Foundation.
008200*
008300* No warranty of any kind is given or implied - it is used at
008400* your own risk.  Should a fault come to light, report it to the
008500* author, who will try to put it right.
008600*
008700******************************************************************
008800*
008900 ENVIRONMENT DIVISION.
009000*================================
009100*
009200 CONFIGURATION SECTION.
009300*-------------------------------
009400*
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     CLASS PY250-NUMERIC-CLASS IS "0" THRU "9"
009800     UPSI-0 ON STATUS IS PY250-TRACE-ON
009900            OFF STATUS IS PY250-TRACE-OFF.
010000*
010100 DATA DIVISION.
010200*================================
010300 WORKING-STORAGE SECTION.
010400*-------------------------------
010500*
010600 77  WS-CALL-COUNT              PIC 9(05)     COMP  VALUE ZERO.
010700 77  WS-TRACE-SW                PIC X(01)           VALUE "N".
010800*
010900 01  WS-RATE-EFFECTIVE-DATE.
011000     03  WS-RATE-DATE-ISO.
011100         05  WS-RATE-CCYY       PIC 9(04).
011200         05  WS-RATE-MM         PIC 9(02).
011300         05  WS-RATE-DD         PIC 9(02).
011400     03  WS-RATE-DATE-UK REDEFINES WS-RATE-DATE-ISO.
011500         05  WS-RATE-UK-DD      PIC 9(02).
011600         05  WS-RATE-UK-MM      PIC 9(02).
011700         05  WS-RATE-UK-CCYY    PIC 9(04).
011800     03  WS-RATE-DATE-NUM REDEFINES WS-RATE-DATE-ISO
011900                                PIC 9(08).
012000     03  FILLER                 PIC X(02).
012100*
012200 01  WS-RTAX-WORK.
012300     03  WS-INCOME-AFTER-EMP    PIC S9(11)    COMP-3.
012400     03  WS-OTHER-DEDUCTIONS    PIC 9(11)     COMP-3.
012500     03  WS-TAXABLE-INCOME      PIC S9(11)    COMP-3.
012600     03  WS-INCOME-TAX          PIC 9(11)V99  COMP-3.
012700     03  WS-ANNUAL-RTAX         PIC 9(11)V99  COMP-3.
012800     03  WS-MONTHLY-RTAX        PIC 9(09)     COMP-3.
012900     03  WS-MONTHLY-RTAX-EDIT REDEFINES WS-MONTHLY-RTAX
013000                                PIC 9(09).
013100     03  FILLER                 PIC X(02).
013200*
013300     COPY "wspyrate.cob".
013400*
013500 LINKAGE SECTION.
013600*-------------------------------
013700*
013800**********
013900* PY250  *
014000**********
014100*
014200 01  PY250-PARM.
014300     03  PY250-PREV-INCOME      PIC 9(09).
014400     03  PY250-PREV-SOC-INS     PIC 9(07).
014500     03  PY250-DEPENDENTS       PIC 9(02).
014600     03  PY250-RESIDENT-TAX     PIC 9(07).
014700     03  FILLER                 PIC X(03).
014800*
014900 PROCEDURE DIVISION USING PY250-PARM.
015000*====================================
015100*
015200 AA000-CALCULATE-RESIDENCE-TAX.
015300     ADD 1 TO WS-CALL-COUNT.
015400*
015500     IF       PY250-TRACE-ON
015600              MOVE "Y" TO WS-TRACE-SW
015700     ELSE
015800              MOVE "N" TO WS-TRACE-SW.
015900*
016000     IF       WS-TRACE-SW = "Y"
016100              PERFORM ZZ070-STAMP-RATE-DATE THRU ZZ070-EXIT.
016200*
016300     COMPUTE  WS-INCOME-AFTER-EMP =
016400              PY250-PREV-INCOME - RATE-ITAX-EMP-INC-DEDN.
016500*
016600     COMPUTE  WS-OTHER-DEDUCTIONS =
016700              RATE-RTAX-BASIC-DEDN
016800              + (RATE-RTAX-DEPEND-DEDN * PY250-DEPENDENTS)
016900              + PY250-PREV-SOC-INS.
017000*
017100     COMPUTE  WS-TAXABLE-INCOME =
017200              WS-INCOME-AFTER-EMP - WS-OTHER-DEDUCTIONS.
017300*
017400     IF       WS-TAXABLE-INCOME < ZERO
017500              MOVE ZERO TO WS-TAXABLE-INCOME.
017600*
017700     COMPUTE  WS-INCOME-TAX =
017800              WS-TAXABLE-INCOME *
017900              (RATE-RTAX-MUNICIPAL-PCT +
018000               RATE-RTAX-PREFECTURAL-PCT).
018100*
018200     COMPUTE  WS-ANNUAL-RTAX =
018300              WS-INCOME-TAX + RATE-RTAX-PER-CAPITA.
018400*
018500     COMPUTE  WS-MONTHLY-RTAX ROUNDED =
018600              WS-ANNUAL-RTAX / 12.
018700*
018800     MOVE     WS-MONTHLY-RTAX TO PY250-RESIDENT-TAX.
018900     IF       WS-TRACE-SW = "Y"
019000              PERFORM ZZ080-TRACE-CALCULATION THRU ZZ080-EXIT.
019100*
019200     GO       TO AA000-EXIT.
019300*
019400 AA000-EXIT.
019500     EXIT.
019600*
019700*    STAMP THE DATE THE RATE FIGURES WERE LAST CONFIRMED IN
019800*    FORCE, FOR THE TRACE LINE BELOW - UPSI-0 DIAGNOSTIC ONLY.
019900 ZZ070-STAMP-RATE-DATE.
020000     MOVE     RATE-EFFECTIVE-DATE TO WS-RATE-DATE-NUM.
020100 ZZ070-EXIT.
020200     EXIT.
020300*
020400*    UPSI-0 DIAGNOSTIC TRACE - SET UPSI-0 ON AT JOB-CONTROL
020500*    LEVEL TO FOLLOW A PARTICULAR EMPLOYEE THROUGH THIS CALC.
020600 ZZ080-TRACE-CALCULATION.
020700     DISPLAY  "PY250 TRACE RATES-OF " WS-RATE-UK-DD "/"
020800              WS-RATE-UK-MM "/" WS-RATE-UK-CCYY
020900              " GROSS " PY250-PREV-INCOME
021000              " RES-TAX " WS-MONTHLY-RTAX.
021100 ZZ080-EXIT.
021200     EXIT.
021300*
021400 MAIN-EXIT.
021500     EXIT     PROGRAM.
