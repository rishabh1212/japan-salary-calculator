000100*****************************************************************
000200*                                                                *
000300*       RECORD DEFINITION FOR PY STATUTORY RATE/PARAMETER       *
000400*                    FILE (PY-RATE-PARAM-RECORD)                 *
000500*                                                                *
000600*       SINGLE RECORD, COMPILE-TIME RATES - IBARAKI-PREFECTURE  *
000700*       DEFAULT TABLE.  RRN = 1 IF EVER MOVED TO A KSDS.         *
000800*                                                                *
000900*****************************************************************
001000*
001100* 12/11/25 VBC - CREATED, LIFTED FROM THE US DEDUCTION TABLE
001200*                 SHAPE (SEE WSPYDED) - CUTOFF/PERCENT PAIRS
001300*                 OCCURS 7 RETAINED FOR THE TAX BRACKETS.
001400* 21/11/25 VBC - EMPLOYMENT-INSURANCE "50-SEN" RULE IS NOT A
001500*                 STORED RATE - SEE PY230 PROCEDURE DIVISION.
001600* 03/12/25 VBC - ADDED RESIDENCE-TAX MUNICIPAL/PREFECTURAL SPLIT
001700*                 AT REQUEST OF PY900, RATHER THAN ONE COMBINED
001800*                 10 PERCENT FIGURE, IN CASE A FUTURE WARD HAS
001900*                 A DIFFERENT SPLIT.
002000* 09/01/26 VBC - Y2.026 - RE-CONFIRMED ALL RATE FIELDS STILL
002100*                 CORRECT FOR THE NEW CALENDAR YEAR. NO CHANGE.
002200* 09/08/26 TRH - ADDED RATE-EFFECTIVE-DATE SO EACH CALCULATOR
002300*                 CAN STAMP AND TRACE THE FIGURES IT IS ACTUALLY
002400*                 WORKING TO - RAISED ON YEAR-END DIRECTORATE
002500*                 AUDIT ALONGSIDE THE ROUNDING QUERIES.
002600*
002700 01  PY-RATE-PARAM-RECORD.
002800*
002900*   DATE THE FIGURES BELOW WERE LAST CONFIRMED IN FORCE - STAMPED
003000*   INTO EACH CALCULATOR'S WORKING STORAGE FOR THE UPSI-0 TRACE.
003100     03  RATE-EFFECTIVE-DATE       PIC 9(08)    COMP-3
003200                                    VALUE 20260109.
003300*
003400*   ---  HEALTH INSURANCE  ---
003500     03  RATE-HEALTH-PCT           PIC 9V9(04)  COMP-3
003600                                    VALUE 0.0967.
003700     03  RATE-HEALTH-SHARE         PIC 9V9(02)  COMP-3
003800                                    VALUE 0.50.
003900     03  RATE-HEALTH-LOWER-CAP     PIC 9(09)    COMP-3
004000                                    VALUE 58000.
004100     03  RATE-HEALTH-UPPER-CAP     PIC 9(09)    COMP-3
004200                                    VALUE 1390000.
004300*
004400*   ---  PENSION INSURANCE  ---
004500     03  RATE-PENSION-PCT          PIC 9V9(04)  COMP-3
004600                                    VALUE 0.1830.
004700     03  RATE-PENSION-SHARE        PIC 9V9(02)  COMP-3
004800                                    VALUE 0.50.
004900     03  RATE-PENSION-CAP          PIC 9(09)    COMP-3
005000                                    VALUE 650000.
005100*
005200*   ---  EMPLOYMENT INSURANCE  ---
005300     03  RATE-EMPLOYMENT-PCT       PIC 9V9(04)  COMP-3
005400                                    VALUE 0.0055.
005500*
005600*   ---  FIXED MONTHLY INSURANCE REFS USED BY INCOME TAX ONLY ---
005700*        (SOURCE QUIRK - PY240 USES THESE, NOT THE STEP-C AMTS)
005800     03  RATE-ITAX-REF-HEALTH      PIC 9(07)    COMP-3
005900                                    VALUE 41126.
006000     03  RATE-ITAX-REF-PENSION     PIC 9(07)    COMP-3
006100                                    VALUE 59475.
006200     03  RATE-ITAX-REF-EMPLOYMENT  PIC 9(07)    COMP-3
006300                                    VALUE 4664.
006400*
006500*   ---  INCOME TAX DEDUCTIONS AND SURTAX  ---
006600     03  RATE-ITAX-EMP-INC-DEDN    PIC 9(09)    COMP-3
006700                                    VALUE 1950000.
006800     03  RATE-ITAX-BASIC-DEDN      PIC 9(09)    COMP-3
006900                                    VALUE 480000.
007000     03  RATE-ITAX-DEPEND-DEDN     PIC 9(09)    COMP-3
007100                                    VALUE 380000.
007200     03  RATE-ITAX-SURTAX-FACTOR   PIC 9V9(03)  COMP-3
007300                                    VALUE 1.021.
007400*
007500*   ---  RESIDENCE TAX  ---
007600     03  RATE-RTAX-BASIC-DEDN      PIC 9(09)    COMP-3
007700                                    VALUE 430000.
007800     03  RATE-RTAX-DEPEND-DEDN     PIC 9(09)    COMP-3
007900                                    VALUE 330000.
008000     03  RATE-RTAX-MUNICIPAL-PCT   PIC 9V9(02)  COMP-3
008100                                    VALUE 0.06.
008200     03  RATE-RTAX-PREFECTURAL-PCT PIC 9V9(02)  COMP-3
008300                                    VALUE 0.04.
008400     03  RATE-RTAX-PER-CAPITA      PIC 9(05)    COMP-3
008500                                    VALUE 5000.
008600*
008700*   ---  INCOME-TAX PROGRESSIVE BRACKET TABLE (7 ROWS)  ---
008800*        LAST ROW UPPER BOUND IS THE OPEN/MAX BRACKET - HELD
008900*        AS ALL-NINES SO THE PY240 SEARCH ALWAYS FINDS A ROW
009000*        EVEN ON AN AT-END MISS.
009100     03  RATE-ITAX-BRACKETS-DATA.
009200         05  FILLER          PIC X(20)  VALUE
009300             "00194900000500000000".
009400         05  FILLER          PIC X(20)  VALUE
009500             "00329900001000097500".
009600         05  FILLER          PIC X(20)  VALUE
009700             "00694900002000427500".
009800         05  FILLER          PIC X(20)  VALUE
009900             "00899900002300636000".
010000         05  FILLER          PIC X(20)  VALUE
010100             "01799900003301536000".
010200         05  FILLER          PIC X(20)  VALUE
010300             "03999900004002796000".
010400         05  FILLER          PIC X(20)  VALUE
010500             "99999999904504796000".
010600     03  RATE-ITAX-BRACKETS REDEFINES RATE-ITAX-BRACKETS-DATA.
010700         05  RATE-ITAX-BRACKET OCCURS 7 TIMES
010800                               INDEXED BY RATE-ITAX-NDX.
010900             07  RATE-ITAX-UPPER-BOUND   PIC 9(09).
011000             07  RATE-ITAX-RATE          PIC 9V9(02).
011100             07  RATE-ITAX-DEDUCTION     PIC 9(08).
011200*
