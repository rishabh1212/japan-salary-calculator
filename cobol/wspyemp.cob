000100*****************************************************************
000200*                                                                *
000300*        RECORD DEFINITION FOR NET-SALARY EMPLOYEE INPUT        *
000400*                           (EMP-REC)                            *
000500*                                                                *
000600*        LINE SEQUENTIAL, FIXED LENGTH 40, NO KEY - READ IN     *
000700*        RECORD ORDER FROM THE MONTHLY EXTRACT.                 *
000800*                                                                *
000900*****************************************************************
001000*
001100* FILE SIZE 40 BYTES.
001200*
001300* 11/11/25 VBC - CREATED FOR PY200 NET-SALARY BATCH.
001400* 19/11/25 VBC - EMP-PREV-INCOME/EMP-PREV-FLAG ADDED, PER PY900
001500*                 REQUEST - "NOT SUPPLIED" MUST BE Y/N DRIVEN,
001600*                 NOT JUST ZERO, SO A GENUINE ZERO INCOME CAN
001700*                 ONE DAY BE SUPPORTED.
001800* 02/12/25 VBC - SPARE BYTES BROKEN OUT VIA EMP-SPARE FOR THE
001900*                 NEXT FIELD WE HAVE TO SQUEEZE IN.
002000*
002100 01  PY-EMPLOYEE-RECORD.
002200     03  EMP-ID                    PIC X(06).
002300     03  EMP-MONTHLY-GROSS         PIC 9(09).
002400     03  EMP-DEPENDENTS            PIC 9(02).
002500     03  EMP-PREV-INCOME           PIC 9(09).
002600     03  EMP-PREV-FLAG             PIC X(01).
002700         88  EMP-PREV-SUPPLIED     VALUE "Y".
002800         88  EMP-PREV-NOT-SUPPLIED VALUE "N".
002900     03  FILLER                    PIC X(13).
003000     03  EMP-SPARE REDEFINES FILLER.
003100         05  EMP-SPARE-A           PIC X(06).
003200         05  EMP-SPARE-B           PIC X(07).
003300*
