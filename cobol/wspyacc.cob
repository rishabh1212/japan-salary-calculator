000100*****************************************************************
000200*                                                                *
000300*        RECORD DEFINITION FOR PY RUN-ACCUMULATOR BLOCK         *
000400*                    (PY-RUN-ACCUMULATORS)                       *
000500*                                                                *
000600*       ONE PER RUN - NOT A FILE, CARRIED IN PY200 WORKING-     *
000700*       STORAGE AND ZEROED AT AA010-OPEN-PY-FILES TIME.          *
000800*                                                                *
000900*****************************************************************
001000*
001100* 13/11/25 VBC - CREATED, LIFTED FROM THE QTD/YTD HISTORY
001200*                 ACCUMULATOR SHAPE - ONE GENERATION ONLY
001300*                 NEEDED HERE, SO THE QTD/YTD SPLIT IS DROPPED.
001400* 26/11/25 VBC - ACC-TOTALS-ALL REDEFINES ADDED SO AA200 CAN
001500*                 WALK THE SIX MONEY TOTALS IN A LOOP WHEN
001600*                 EDITING THE SUMMARY LISTING, PER VBC/PY900.
001700*
001800 01  PY-RUN-ACCUMULATORS.
001900     03  ACC-RECORDS-READ              PIC 9(07)  COMP.
002000     03  ACC-RECORDS-PROCESSED         PIC 9(07)  COMP.
002100     03  ACC-RECORDS-IN-ERROR          PIC 9(07)  COMP.
002200*
002300     03  ACC-TOTALS.
002400         05  ACC-TOTAL-GROSS           PIC 9(11)V99  COMP-3.
002500         05  ACC-TOTAL-HEALTH          PIC 9(11)V99  COMP-3.
002600         05  ACC-TOTAL-PENSION         PIC 9(11)V99  COMP-3.
002700         05  ACC-TOTAL-EMPLOYMENT      PIC 9(11)V99  COMP-3.
002800         05  ACC-TOTAL-INCOME-TAX      PIC 9(11)V99  COMP-3.
002900         05  ACC-TOTAL-RESIDENT-TAX    PIC 9(11)V99  COMP-3.
003000         05  ACC-TOTAL-NET             PIC S9(11)V99 COMP-3.
003100     03  ACC-TOTALS-ALL REDEFINES ACC-TOTALS.
003200         05  ACC-TOTAL-AMT             PIC 9(11)V99  COMP-3
003300                                        OCCURS 6.
003400         05  ACC-TOTAL-NET-AMT         PIC S9(11)V99 COMP-3.
003500     03  FILLER                        PIC X(04).
003600*
