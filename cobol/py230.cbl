000100*****************************************************************
000200*                                                                *
000300*             EMPLOYMENT INSURANCE PREMIUM CALCULATION          *
000400*                    (MONTHLY, "50-SEN" ROUNDING)                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY230.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           CALLED BY PY200 TO DERIVE THE MONTHLY
002600                         EMPLOYMENT INSURANCE PREMIUM FROM THE
002700                         MONTHLY GROSS SALARY.
002800*
002900                         NOTE WELL - THE BUREAU'S "50-SEN" RULE
003000                         IS NOT ORDINARY HALF-UP ROUNDING.  A
003100                         FRACTION OF EXACTLY ONE HALF YEN IS
003200                         TRUNCATED, NOT ROUNDED UP.  ONLY A
003300                         FRACTION STRICTLY GREATER THAN A HALF
003400                         YEN CAUSES THE YEN TO BE ROUNDED UP.
003500                         SEE AA000 BELOW - DO NOT "SIMPLIFY" THIS
003600                         TO A ROUNDED COMPUTE, IT WILL MISPRICE
003700                         EVERY PREMIUM ENDING IN EXACTLY .50.
003800***
003900     VERSION.           1.00 OF 11/11/1985.
004000****
004100* CHANGES:
004200* 11/11/85 VBC          CREATED FOR THE EMPLOYMENT INSURANCE
004300*                        BUREAU'S STANDARD PREMIUM RULE.
004400* 21/06/91 TRH          "50-SEN" ROUNDING QUIRK CONFIRMED WITH
004500*                        THE BUREAU AFTER A QUERY FROM PAYROLL -
004600*                        EXACTLY .50 TRUNCATES, NOT ROUNDS.  SEE
004700*                        REMARKS ABOVE.
004800* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. THIS
004900*                        PROGRAM HOLDS NO CENTURY DATES OF ITS
005000*                        OWN AND IS UNAFFECTED. NO CODE CHANGE.
005100* 14/09/03 TRH          RATE TABLE MOVED OUT TO WSPYRATE SO ALL
005200*                        FIVE CALCULATORS SHARE ONE COPY OF THE
005300*                        FIGURES INSTEAD OF FIVE.
005400* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
005500* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005600*                        PREVIOUS NOTICES.
005700* 11/11/25 VBC          REBUILT FOR THE PY200 NET-SALARY BATCH -
005800*                        PARAMETER BLOCK REVISED, GO TO MAIN-EXIT
005900*                        STYLE RETAINED FROM MAPS04.  ROUNDING
006000*                        REWRITTEN AS EXPLICIT FRACTION COMPARE
006100*                        RATHER THAN COMPUTE ... ROUNDED, WHICH
006200*                        CANNOT EXPRESS THE "50-SEN" RULE.
006300* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
006400*                        CALENDAR YEAR. NO CHANGE.
006500* 09/08/26 TRH          WS-PREMIUM-RAW KEPT ONLY 3 DECIMALS BUT
006600*                        THE RATE CARRIES 4 - THE 4TH PLACE WAS
006700*                        DROPPED BEFORE THE 50-SEN SPLIT, MIS-
006800*                        ROUNDING GROSS WHOSE TRUE FRACTION WAS
006900*                        .5005. WIDENED RAW AND FRACTION TO 4
007000*                        DECIMALS. RAISED ON DIRECTORATE AUDIT.
007100* 09/08/26 TRH          RATE-EFFECTIVE-DATE AND THE TRACE SWITCH
007200*                        WERE UNUSED BOILERPLATE FROM THE LINKAGE
007300*                        TEMPLATE - NOW STAMPED/TESTED BY ZZ070
007400*                        AND ZZ080 BELOW.  COPYRIGHT NOTICE
007500*                        REWORDED IN OUR OWN TERMS.
007600*
007700******************************************************************
007800*
007900* Copyright Notice.
008000* ****************
008100*
008200* This program belongs to Applewood Computers - Payroll Division,
008300* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
008400* Applewood's own payroll work, or that of a licensed site, but
008500* must not be sold, let out on hire, or built into any other
008600* product for resale.
008700*
008800* Subject to that restriction it may be freely copied, run and
008900* amended under the GNU General Public Licence, version 3 or
009000* later, as issued by the Free Software Foundation.
009100*
009200* No warranty of any kind is given or implied - it is used at
009300* your own risk.  Should a fault come to light, report it to the
009400* author, who will try to put it right.
009500*
009600******************************************************************
009700*
009800 ENVIRONMENT DIVISION.
009900*================================
010000*
010100 CONFIGURATION SECTION.
010200*-------------------------------
010300*
010400 SPECIAL-NAMES.
010500     C01 IS TOP-OF-FORM
010600     CLASS PY230-NUMERIC-CLASS IS "0" THRU "9"
010700     UPSI-0 ON STATUS IS PY230-TRACE-ON
010800            OFF STATUS IS PY230-TRACE-OFF.
010900*
011000 DATA DIVISION.
011100*================================
011200 WORKING-STORAGE SECTION.
011300*-------------------------------
011400*
011500 77  WS-CALL-COUNT              PIC 9(05)     COMP  VALUE ZERO.
011600 77  WS-TRACE-SW                PIC X(01)           VALUE "N".
011700*
011800 01  WS-RATE-EFFECTIVE-DATE.
011900     03  WS-RATE-DATE-ISO.
012000         05  WS-RATE-CCYY       PIC 9(04).
012100         05  WS-RATE-MM         PIC 9(02).
012200         05  WS-RATE-DD         PIC 9(02).
012300     03  WS-RATE-DATE-UK REDEFINES WS-RATE-DATE-ISO.
012400         05  WS-RATE-UK-DD      PIC 9(02).
012500         05  WS-RATE-UK-MM      PIC 9(02).
012600         05  WS-RATE-UK-CCYY    PIC 9(04).
012700     03  WS-RATE-DATE-NUM REDEFINES WS-RATE-DATE-ISO
012800                                PIC 9(08).
012900     03  FILLER                 PIC X(02).
013000*
013100 01  WS-EMPLOYMENT-WORK.
013200     03  WS-PREMIUM-RAW         PIC 9(09)V9999 COMP-3.
013300     03  WS-PREMIUM-WHOLE       PIC 9(07)      COMP-3.
013400     03  WS-PREMIUM-FRACTION    PIC V9999      COMP-3.
013500     03  WS-PREMIUM-ROUNDED     PIC 9(07).
013600     03  WS-PREMIUM-EDIT REDEFINES WS-PREMIUM-ROUNDED
013700                                PIC ZZZZZZ9.
013800     03  FILLER                 PIC X(02).
013900*
014000     COPY "wspyrate.cob".
014100*
014200 LINKAGE SECTION.
014300*-------------------------------
014400*
014500**********
014600* PY230  *
014700**********
014800*
014900 01  PY230-PARM.
015000     03  PY230-MONTHLY-GROSS    PIC 9(09).
015100     03  PY230-PREMIUM          PIC 9(07).
015200     03  FILLER                 PIC X(05).
015300*
015400 PROCEDURE DIVISION USING PY230-PARM.
015500*====================================
015600*
015700 AA000-CALCULATE-EMPLOYMENT.
015800     ADD 1 TO WS-CALL-COUNT.
015900*
016000     IF       PY230-TRACE-ON
016100              MOVE "Y" TO WS-TRACE-SW
016200     ELSE
016300              MOVE "N" TO WS-TRACE-SW.
016400*
016500     IF       WS-TRACE-SW = "Y"
016600              PERFORM ZZ070-STAMP-RATE-DATE THRU ZZ070-EXIT.
016700*
016800     COMPUTE  WS-PREMIUM-RAW =
016900              PY230-MONTHLY-GROSS * RATE-EMPLOYMENT-PCT.
017000*
017100     MOVE     WS-PREMIUM-RAW TO WS-PREMIUM-WHOLE.
017200     COMPUTE  WS-PREMIUM-FRACTION =
017300              WS-PREMIUM-RAW - WS-PREMIUM-WHOLE.
017400*
017500     IF       WS-PREMIUM-FRACTION > 0.5000
017600              COMPUTE WS-PREMIUM-ROUNDED =
017700                       WS-PREMIUM-WHOLE + 1
017800     ELSE
017900              MOVE    WS-PREMIUM-WHOLE TO WS-PREMIUM-ROUNDED.
018000*
018100     MOVE     WS-PREMIUM-ROUNDED TO PY230-PREMIUM.
018200     IF       WS-TRACE-SW = "Y"
018300              PERFORM ZZ080-TRACE-CALCULATION THRU ZZ080-EXIT.
018400*
018500     GO       TO AA000-EXIT.
018600*
018700 AA000-EXIT.
018800     EXIT.
018900*
019000*    STAMP THE DATE THE RATE FIGURES WERE LAST CONFIRMED IN
019100*    FORCE, FOR THE TRACE LINE BELOW - UPSI-0 DIAGNOSTIC ONLY.
019200 ZZ070-STAMP-RATE-DATE.
019300     MOVE     RATE-EFFECTIVE-DATE TO WS-RATE-DATE-NUM.
019400 ZZ070-EXIT.
019500     EXIT.
019600*
019700*    UPSI-0 DIAGNOSTIC TRACE - SET UPSI-0 ON AT JOB-CONTROL
019800*    LEVEL TO FOLLOW A PARTICULAR EMPLOYEE THROUGH THIS CALC.
019900 ZZ080-TRACE-CALCULATION.
020000     DISPLAY  "PY230 TRACE RATES-OF " WS-RATE-UK-DD "/"
020100              WS-RATE-UK-MM "/" WS-RATE-UK-CCYY
020200              " GROSS " PY230-MONTHLY-GROSS
020300              " PREMIUM " WS-PREMIUM-ROUNDED.
020400 ZZ080-EXIT.
020500     EXIT.
020600*
020700 MAIN-EXIT.
020800     EXIT     PROGRAM.
