000100*****************************************************************
000200*                                                                *
000300*              MONTHLY NET-SALARY CALCULATION BATCH              *
000400*                  (NET-SALARY ORCHESTRATOR)                     *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100***
001200     PROGRAM-ID.        PY200.
001300***
001400     AUTHOR.            V B COEN, FBCS, FIDPM.
001500***
001600     INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
001700***
001800     DATE-WRITTEN.      11/11/1985.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.          APPLEWOOD COMPUTERS - PAYROLL SUITE -
002300                         RESTRICTED TO AUTHORISED PAYROLL STAFF.
002400***
002500     REMARKS.           MONTHLY BATCH DRIVER FOR THE NET-SALARY
002600                         RUN.  READS EMPLOYEE-FILE IN RECORD
002700                         ORDER, CALLS THE FIVE STATUTORY
002800                         DEDUCTION CALCULATORS FOR EACH VALID
002900                         EMPLOYEE, WRITES ONE DETAIL RECORD PER
003000                         EMPLOYEE TO NETPAY-FILE AND PRINTS A
003100                         RUN-SUMMARY LISTING AT END OF JOB.
003200*
003300                         STARTED FROM THE PYRGSTR CHECK REGISTER
003400                         SHAPE BUT CARRIES NO CHECK/PAYMENT
003500                         REGISTER OF ITS OWN - SEE CALLED
003600                         MODULES BELOW.
003700***
003800     VERSION.           1.00 OF 11/11/1985.
003900***
004000     CALLED MODULES.
004100                        PY210 - HEALTH INSURANCE CALCULATOR.
004200                        PY220 - PENSION INSURANCE CALCULATOR.
004300                        PY230 - EMPLOYMENT INSURANCE CALCULATOR.
004400                        PY240 - INCOME TAX CALCULATOR.
004500                        PY250 - RESIDENCE TAX CALCULATOR.
004600***
004700     FILES USED.
004800                        EMPLOYEE-FILE - MONTHLY EMPLOYEE EXTRACT.
004900                        NETPAY-FILE   - NET-SALARY DETAIL O/P.
005000                        PRINT-FILE    - RUN-SUMMARY LISTING.
005100****
005200* CHANGES:
005300* 11/11/85 VBC          CREATED - CODING STARTED FROM PYRGSTR,
005400*                        SCREEN I/O AND REPORT WRITER STRIPPED
005500*                        OUT AS THIS RUNS UNATTENDED OVERNIGHT.
005600* 04/03/89 TRH          FIVE-CALCULATOR CALL SEQUENCE SPLIT OUT
005700*                        OF THE MAIN LOOP INTO ITS OWN PARAGRAPH
005800*                        FOR CLARITY.
005900* 19/07/94 VBC          VALIDATION OF THE FIVE COMPUTED
006000*                        DEDUCTIONS ADDED AFTER A BAD TAX TABLE
006100*                        ENTRY PRODUCED A NEGATIVE WITHHOLDING
006200*                        THAT WENT STRAIGHT TO NETPAY-FILE.
006300* 02/01/99 VBC - Y2K    REVIEWED FOR YEAR 2000 COMPLIANCE. RUN
006400*                        DATE IS HELD CCYYMMDD THROUGHOUT. NO
006500*                        CODE CHANGE REQUIRED.
006600* 14/09/03 TRH          RATE TABLE AND RUN ACCUMULATORS MOVED
006700*                        OUT TO WSPYRATE/WSPYACC SO THE FIVE
006800*                        CALCULATORS AND THIS DRIVER SHARE ONE
006900*                        COPY OF THE FIGURES.
007000* 29/01/09 VBC          MIGRATION TO GNUCOBOL. NO LOGIC CHANGE.
007100* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
007200*                        PREVIOUS NOTICES.
007300* 11/11/25 VBC          REBUILT AS PY200 FOR THE NET-SALARY
007400*                        BATCH - FULL RECORD LAYOUT, VALIDATION
007500*                        AND SUMMARY LISTING REWRITTEN PER PY900
007600*                        REQUEST.
007700* 25/11/25 VBC          PREVIOUS-YEAR INCOME DEFAULT (GROSS X 12)
007800*                        ADDED WHERE EMP-PREV-FLAG IS "N".
007900* 09/01/26 VBC - Y2.026 RE-CONFIRMED RATE FIGURES FOR THE NEW
008000*                        CALENDAR YEAR. NO CHANGE.
008100* 09/08/26 TRH          WS-RUN-DATE-FIELDS WAS DECLARED BUT NEVER
008200*                        STAMPED - NOW SET AT OPEN TIME AND SHOWN
008300*                        ON THE SUMMARY HEADING.  COPYRIGHT NOTICE
008400*                        ALSO REWORDED IN OUR OWN TERMS.
008500*
008600******************************************************************
008700*
008800* Copyright Notice.
008900* ****************
009000*
009100* This program belongs to Applewood Computers - Payroll Division,
009200* and is Copyright (c) V B Coen, 1985 to date.  It may be used for
009300* Applewood's own payroll work, or that of a licensed site, but
009400* must not be sold, let out on hire, or built into any other
009500* product for resale.
009600*
009700* Subject to that restriction it may be freely copied, run and
009800* amended under the GNU General Public Licence, version 3 or
009900* later, as issued by the Free Software Foundation.
010000*
010100* No warranty of any kind is given or implied - it is used at
010200* your own risk.  Should a fault come to light, report it to the
010300* author, who will try to put it right.
010400*
010500******************************************************************
010600*
010700 ENVIRONMENT DIVISION.
010800*================================
010900*
011000 CONFIGURATION SECTION.
011100*-------------------------------
011200*
011300 SPECIAL-NAMES.
011400     C01 IS TOP-OF-FORM
011500     CLASS PY200-NUMERIC-CLASS IS "0" THRU "9"
011600     UPSI-0 ON STATUS IS PY200-TRACE-ON
011700            OFF STATUS IS PY200-TRACE-OFF.
011800*
011900 INPUT-OUTPUT SECTION.
012000*-------------------------------
012100 FILE-CONTROL.
012200     SELECT EMPLOYEE-FILE   ASSIGN TO "EMPLOYEE-FILE"
012300            ORGANIZATION IS LINE SEQUENTIAL
012400            FILE STATUS   IS WS-EMP-FILE-STATUS.
012500*
012600     SELECT NETPAY-FILE     ASSIGN TO "NETPAY-FILE"
012700            ORGANIZATION IS LINE SEQUENTIAL
012800            FILE STATUS   IS WS-NET-FILE-STATUS.
012900*
013000     SELECT PRINT-FILE      ASSIGN TO "PRINT-FILE"
013100            ORGANIZATION IS LINE SEQUENTIAL
013200            FILE STATUS   IS WS-PRT-FILE-STATUS.
013300*
013400 DATA DIVISION.
013500*================================
013600 FILE SECTION.
013700*-------------------------------
013800*
013900 FD  EMPLOYEE-FILE
014000     LABEL RECORDS ARE STANDARD.
014100     COPY "wspyemp.cob".
014200*
014300 FD  NETPAY-FILE
014400     LABEL RECORDS ARE STANDARD.
014500     COPY "wspynet.cob".
014600*
014700 FD  PRINT-FILE
014800     LABEL RECORDS ARE STANDARD.
014900 01  PRINT-LINE                 PIC X(80).
015000*
015100 WORKING-STORAGE SECTION.
015200*-------------------------------
015300*
015400 77  PROG-NAME               PIC X(15)  VALUE "PY200 (1.00)".
015500 77  WS-EMP-FILE-STATUS         PIC XX.
015600 77  WS-NET-FILE-STATUS         PIC XX.
015700 77  WS-PRT-FILE-STATUS         PIC XX.
015800 77  WS-CALL-COUNT              PIC 9(07)  COMP  VALUE ZERO.
015900 77  WS-EOF-SW                  PIC X            VALUE "N".
016000     88  WS-EOF                            VALUE "Y".
016100 77  WS-VALID-SW                PIC X            VALUE "Y".
016200     88  WS-RECORD-VALID                   VALUE "Y".
016300     88  WS-RECORD-INVALID                 VALUE "N".
016400*
016500 01  WS-RUN-DATE-FIELDS.
016600     03  WS-RUN-DATE-ISO.
016700         05  WS-RUN-CCYY        PIC 9(04).
016800         05  WS-RUN-MM          PIC 9(02).
016900         05  WS-RUN-DD          PIC 9(02).
017000     03  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE-ISO.
017100         05  WS-RUN-UK-DD       PIC 9(02).
017200         05  WS-RUN-UK-MM       PIC 9(02).
017300         05  WS-RUN-UK-CCYY     PIC 9(04).
017400     03  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-ISO
017500                                PIC 9(08).
017600     03  FILLER                 PIC X(02).
017700*
017800 01  WS-DEDUCTION-CHECK.
017900     03  WS-DEDUCT-AMOUNTS.
018000         05  WS-DEDUCT-AMT      PIC S9(07)  OCCURS 5.
018100     03  WS-DEDUCT-NAMED REDEFINES WS-DEDUCT-AMOUNTS.
018200         05  WS-DEDUCT-HEALTH        PIC S9(07).
018300         05  WS-DEDUCT-PENSION       PIC S9(07).
018400         05  WS-DEDUCT-EMPLOYMENT    PIC S9(07).
018500         05  WS-DEDUCT-INCOME-TAX    PIC S9(07).
018600         05  WS-DEDUCT-RESIDENT-TAX  PIC S9(07).
018700     03  WS-DEDUCT-NDX              PIC 9(01)  COMP.
018800     03  FILLER                     PIC X(02).
018900*
019000 01  WS-PY210-PARM.
019100     03  WS-PY210-GROSS         PIC 9(09).
019200     03  WS-PY210-PREMIUM       PIC 9(07).
019300     03  FILLER                 PIC X(05).
019400*
019500 01  WS-PY220-PARM.
019600     03  WS-PY220-GROSS         PIC 9(09).
019700     03  WS-PY220-PREMIUM       PIC 9(07).
019800     03  FILLER                 PIC X(05).
019900*
020000 01  WS-PY230-PARM.
020100     03  WS-PY230-GROSS         PIC 9(09).
020200     03  WS-PY230-PREMIUM       PIC 9(07).
020300     03  FILLER                 PIC X(05).
020400*
020500 01  WS-PY240-PARM.
020600     03  WS-PY240-GROSS         PIC 9(09).
020700     03  WS-PY240-DEPENDENTS    PIC 9(02).
020800     03  WS-PY240-INCOME-TAX    PIC S9(07).
020900     03  FILLER                 PIC X(03).
021000*
021100 01  WS-PY250-PARM.
021200     03  WS-PY250-PREV-INCOME   PIC 9(09).
021300     03  WS-PY250-PREV-SOC-INS  PIC 9(07).
021400     03  WS-PY250-DEPENDENTS    PIC 9(02).
021500     03  WS-PY250-RESIDENT-TAX  PIC 9(07).
021600     03  FILLER                 PIC X(03).
021700*
021800 01  WS-RETENTION-WORK.
021900     03  WS-RETENTION-RAW       PIC S9(04)V9(04) COMP-3.
022000     03  FILLER                 PIC X(02).
022100*
022200 01  WS-REPORT-LINE.
022300     03  WS-RL-LABEL            PIC X(20).
022400     03  WS-RL-VALUE            PIC -ZZZ,ZZZ,ZZZ,ZZ9.
022500     03  FILLER                 PIC X(40).
022600*
022700*    LABELS FOR THE SIX MONEY TOTALS, WALKED IN STEP WITH
022800*    ACC-TOTAL-AMT (SEE WSPYACC) AT AA211 TIME.
022900 01  WS-SUMMARY-LABEL-DATA.
023000     03  FILLER   PIC X(20) VALUE "TOTAL GROSS".
023100     03  FILLER   PIC X(20) VALUE "TOTAL HEALTH".
023200     03  FILLER   PIC X(20) VALUE "TOTAL PENSION".
023300     03  FILLER   PIC X(20) VALUE "TOTAL EMPLOYMENT".
023400     03  FILLER   PIC X(20) VALUE "TOTAL INCOME TAX".
023500     03  FILLER   PIC X(20) VALUE "TOTAL RESIDENT TAX".
023600 01  WS-SUMMARY-LABELS REDEFINES WS-SUMMARY-LABEL-DATA.
023700     03  WS-SUMMARY-LABEL PIC X(20) OCCURS 6
023800                          INDEXED BY WS-SUMMARY-NDX.
023900*
024000     COPY "wspyrate.cob".
024100     COPY "wspyacc.cob".
024200*
024300 PROCEDURE DIVISION.
024400*====================================
024500*
024600 AA000-MAIN SECTION.
024700*-------------------------------
024800     PERFORM  AA010-OPEN-PY-FILES THRU AA010-EXIT.
024900     PERFORM  AA050-PROCESS-EMPLOYEES THRU AA050-EXIT
025000              UNTIL WS-EOF.
025100     PERFORM  AA200-PRINT-SUMMARY THRU AA200-EXIT.
025200     PERFORM  AA900-CLOSE-DOWN THRU AA900-EXIT.
025300     STOP     RUN.
025400*
025500 AA000-EXIT.
025600     EXIT.
025700*
025800 AA010-OPEN-PY-FILES.
025900     MOVE     ZERO TO ACC-RECORDS-READ
026000                       ACC-RECORDS-PROCESSED
026100                       ACC-RECORDS-IN-ERROR.
026200     MOVE     ZERO TO ACC-TOTAL-GROSS
026300                       ACC-TOTAL-HEALTH
026400                       ACC-TOTAL-PENSION
026500                       ACC-TOTAL-EMPLOYMENT
026600                       ACC-TOTAL-INCOME-TAX
026700                       ACC-TOTAL-RESIDENT-TAX
026800                       ACC-TOTAL-NET.
026900*
027000     ACCEPT   WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
027100*
027200     OPEN     INPUT  EMPLOYEE-FILE.
027300     OPEN     OUTPUT NETPAY-FILE.
027400     OPEN     OUTPUT PRINT-FILE.
027500*
027600     READ     EMPLOYEE-FILE
027700              AT END MOVE "Y" TO WS-EOF-SW.
027800 AA010-EXIT.
027900     EXIT.
028000*
028100*    ONE EMPLOYEE PER PASS - VALIDATE, DEFAULT, CALL THE FIVE
028200*    CALCULATORS, RE-VALIDATE THEIR OUTPUT, DERIVE NET PAY AND
028300*    WRITE THE DETAIL RECORD.  THE NEXT RECORD IS READ LAST SO
028400*    THE LOOP CONDITION SEES END-OF-FILE IMMEDIATELY.
028500 AA050-PROCESS-EMPLOYEES.
028600     ADD      1 TO ACC-RECORDS-READ.
028700     MOVE     "Y" TO WS-VALID-SW.
028800*
028900     PERFORM  AA060-VALIDATE-INPUT THRU AA060-EXIT.
029000*
029100     IF       WS-RECORD-VALID
029200              PERFORM AA070-DEFAULT-PREV-INCOME THRU AA070-EXIT
029300              PERFORM AA080-CALL-CALCULATORS THRU AA080-EXIT
029400              PERFORM AA090-VALIDATE-DEDUCTIONS THRU AA090-EXIT.
029500*
029600     IF       WS-RECORD-VALID
029700              PERFORM AA100-DERIVE-NET-PAY THRU AA100-EXIT
029800              PERFORM AA110-WRITE-DETAIL THRU AA110-EXIT
029900     ELSE
030000              ADD 1 TO ACC-RECORDS-IN-ERROR.
030100*
030200     READ     EMPLOYEE-FILE
030300              AT END MOVE "Y" TO WS-EOF-SW.
030400 AA050-EXIT.
030500     EXIT.
030600*
030700*    BUSINESS RULE 6 - MONTHLY GROSS MUST BE GREATER THAN ZERO.
030800*    DEPENDENTS IS HELD UNSIGNED SO IT CANNOT BE NEGATIVE IN
030900*    STORAGE AND NEEDS NO FURTHER CHECK HERE.
031000 AA060-VALIDATE-INPUT.
031100     IF       EMP-MONTHLY-GROSS = ZERO
031200              MOVE "N" TO WS-VALID-SW.
031300 AA060-EXIT.
031400     EXIT.
031500*
031600*    IF THE PREVIOUS YEAR'S INCOME WAS NOT SUPPLIED, DEFAULT IT
031700*    TO MONTHLY GROSS TIMES 12, AS THE SOURCE RUN HAS ALWAYS
031800*    DONE.
031900 AA070-DEFAULT-PREV-INCOME.
032000     IF       EMP-PREV-FLAG = "N" OR EMP-PREV-INCOME = ZERO
032100              COMPUTE EMP-PREV-INCOME =
032200                       EMP-MONTHLY-GROSS * 12.
032300 AA070-EXIT.
032400     EXIT.
032500*
032600*    CALL THE FIVE STATUTORY CALCULATORS IN THE ORDER THE
032700*    BATCH HAS ALWAYS USED.  PY240 AND PY250 DO NOT USE THIS
032800*    RECORD'S OWN HEALTH/PENSION/EMPLOYMENT FIGURES - SEE THE
032900*    REMARKS IN PY240 AND PY250 FOR WHY.
033000 AA080-CALL-CALCULATORS.
033100     MOVE     EMP-MONTHLY-GROSS TO WS-PY210-GROSS.
033200     CALL     "PY210" USING WS-PY210-PARM.
033300     MOVE     WS-PY210-PREMIUM  TO WS-DEDUCT-HEALTH.
033400*
033500     MOVE     EMP-MONTHLY-GROSS TO WS-PY220-GROSS.
033600     CALL     "PY220" USING WS-PY220-PARM.
033700     MOVE     WS-PY220-PREMIUM  TO WS-DEDUCT-PENSION.
033800*
033900     MOVE     EMP-MONTHLY-GROSS TO WS-PY230-GROSS.
034000     CALL     "PY230" USING WS-PY230-PARM.
034100     MOVE     WS-PY230-PREMIUM  TO WS-DEDUCT-EMPLOYMENT.
034200*
034300     MOVE     EMP-MONTHLY-GROSS TO WS-PY240-GROSS.
034400     MOVE     EMP-DEPENDENTS    TO WS-PY240-DEPENDENTS.
034500     CALL     "PY240" USING WS-PY240-PARM.
034600     MOVE     WS-PY240-INCOME-TAX TO WS-DEDUCT-INCOME-TAX.
034700*
034800     MOVE     EMP-PREV-INCOME   TO WS-PY250-PREV-INCOME.
034900     MOVE     WS-PY220-PREMIUM  TO WS-PY250-PREV-SOC-INS.
035000     MOVE     ZERO              TO WS-PY250-DEPENDENTS.
035100     CALL     "PY250" USING WS-PY250-PARM.
035200     MOVE     WS-PY250-RESIDENT-TAX TO WS-DEDUCT-RESIDENT-TAX.
035300 AA080-EXIT.
035400     EXIT.
035500*
035600*    BUSINESS RULE 6 - EACH OF THE FIVE DEDUCTIONS JUST
035700*    COMPUTED MUST BE ZERO OR POSITIVE.  WALK THE REDEFINED
035800*    TABLE RATHER THAN FIVE SEPARATE IF'S.
035900 AA090-VALIDATE-DEDUCTIONS.
036000     MOVE     1 TO WS-DEDUCT-NDX.
036100     PERFORM  AA091-CHECK-ONE-DEDUCTION THRU AA091-EXIT
036200              5 TIMES.
036300 AA090-EXIT.
036400     EXIT.
036500*
036600 AA091-CHECK-ONE-DEDUCTION.
036700     IF       WS-DEDUCT-AMT (WS-DEDUCT-NDX) < ZERO
036800              MOVE "N" TO WS-VALID-SW.
036900     ADD      1 TO WS-DEDUCT-NDX.
037000 AA091-EXIT.
037100     EXIT.
037200*
037300*    BUSINESS RULE 7 - TOTAL THE FIVE DEDUCTIONS, DERIVE NET
037400*    SALARY AND THE RETENTION RATE TO 4 DECIMAL PLACES.
037500 AA100-DERIVE-NET-PAY.
037600     MOVE     WS-DEDUCT-HEALTH       TO NET-HEALTH.
037700     MOVE     WS-DEDUCT-PENSION      TO NET-PENSION.
037800     MOVE     WS-DEDUCT-EMPLOYMENT   TO NET-EMPLOYMENT.
037900     MOVE     WS-DEDUCT-INCOME-TAX   TO NET-INCOME-TAX.
038000     MOVE     WS-DEDUCT-RESIDENT-TAX TO NET-RESIDENT-TAX.
038100     MOVE     EMP-MONTHLY-GROSS      TO NET-GROSS.
038200     MOVE     EMP-ID                 TO NET-EMP-ID.
038300*
038400     COMPUTE  NET-TOTAL-DEDUCT =
038500              NET-HEALTH + NET-PENSION + NET-EMPLOYMENT
038600              + NET-INCOME-TAX + NET-RESIDENT-TAX.
038700*
038800     COMPUTE  NET-NET-SALARY =
038900              NET-GROSS - NET-TOTAL-DEDUCT.
039000*
039100     COMPUTE  WS-RETENTION-RAW =
039200              NET-NET-SALARY / NET-GROSS.
039300     MOVE     WS-RETENTION-RAW TO NET-RETENTION.
039400 AA100-EXIT.
039500     EXIT.
039600*
039700 AA110-WRITE-DETAIL.
039800     WRITE    PY-NET-PAY-RECORD.
039900     ADD      1 TO ACC-RECORDS-PROCESSED.
040000     ADD      NET-GROSS         TO ACC-TOTAL-GROSS.
040100     ADD      NET-HEALTH        TO ACC-TOTAL-HEALTH.
040200     ADD      NET-PENSION       TO ACC-TOTAL-PENSION.
040300     ADD      NET-EMPLOYMENT    TO ACC-TOTAL-EMPLOYMENT.
040400     ADD      NET-INCOME-TAX    TO ACC-TOTAL-INCOME-TAX.
040500     ADD      NET-RESIDENT-TAX  TO ACC-TOTAL-RESIDENT-TAX.
040600     ADD      NET-NET-SALARY    TO ACC-TOTAL-NET.
040700 AA110-EXIT.
040800     EXIT.
040900*
041000*    SINGLE-LEVEL RUN-SUMMARY LISTING - NO CONTROL BREAKS, SEE
041100*    REMARKS.  PLAIN WRITE ADVANCING, NOT REPORT WRITER, AS
041200*    THIS IS ONE SIMPLE LISTING WITH NO PAGE HEADINGS NEEDED.
041300 AA200-PRINT-SUMMARY.
041400     MOVE     SPACES TO PRINT-LINE.
041500     STRING   "NET-SALARY RUN SUMMARY - RUN DATE "
041600              WS-RUN-UK-DD   "/"
041700              WS-RUN-UK-MM   "/"
041800              WS-RUN-UK-CCYY DELIMITED BY SIZE INTO PRINT-LINE.
041900     WRITE    PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
042000*
042100     MOVE     "RECORDS READ"       TO WS-RL-LABEL.
042200     MOVE     ACC-RECORDS-READ     TO WS-RL-VALUE.
042300     PERFORM  AA210-WRITE-REPORT-LINE THRU AA210-EXIT.
042400*
042500     MOVE     "RECORDS PROCESSED"  TO WS-RL-LABEL.
042600     MOVE     ACC-RECORDS-PROCESSED TO WS-RL-VALUE.
042700     PERFORM  AA210-WRITE-REPORT-LINE THRU AA210-EXIT.
042800*
042900     MOVE     "RECORDS IN ERROR"   TO WS-RL-LABEL.
043000     MOVE     ACC-RECORDS-IN-ERROR TO WS-RL-VALUE.
043100     PERFORM  AA210-WRITE-REPORT-LINE THRU AA210-EXIT.
043200*
043300*    WALK THE SIX MONEY TOTALS AND THEIR LABELS TOGETHER VIA
043400*    ACC-TOTAL-AMT (WSPYACC) AND WS-SUMMARY-LABEL ABOVE.
043500     SET      WS-SUMMARY-NDX TO 1.
043600     PERFORM  AA211-WRITE-MONEY-TOTAL THRU AA211-EXIT
043700              6 TIMES.
043800*
043900     MOVE     "TOTAL NET"          TO WS-RL-LABEL.
044000     MOVE     ACC-TOTAL-NET-AMT    TO WS-RL-VALUE.
044100     PERFORM  AA210-WRITE-REPORT-LINE THRU AA210-EXIT.
044200 AA200-EXIT.
044300     EXIT.
044400*
044500 AA210-WRITE-REPORT-LINE.
044600     MOVE     SPACES TO PRINT-LINE.
044700     STRING   WS-RL-LABEL DELIMITED BY SIZE
044800              WS-RL-VALUE DELIMITED BY SIZE
044900              INTO PRINT-LINE.
045000     WRITE    PRINT-LINE AFTER ADVANCING 1 LINE.
045100 AA210-EXIT.
045200     EXIT.
045300*
045400 AA211-WRITE-MONEY-TOTAL.
045500     MOVE     WS-SUMMARY-LABEL (WS-SUMMARY-NDX) TO WS-RL-LABEL.
045600     MOVE     ACC-TOTAL-AMT (WS-SUMMARY-NDX)    TO WS-RL-VALUE.
045700     PERFORM  AA210-WRITE-REPORT-LINE THRU AA210-EXIT.
045800     SET      WS-SUMMARY-NDX UP BY 1.
045900 AA211-EXIT.
046000     EXIT.
046100*
046200 AA900-CLOSE-DOWN.
046300     CLOSE    EMPLOYEE-FILE.
046400     CLOSE    NETPAY-FILE.
046500     CLOSE    PRINT-FILE.
046600 AA900-EXIT.
046700     EXIT.
046800
