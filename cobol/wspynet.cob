000100*****************************************************************
000200*                                                                *
000300*         RECORD DEFINITION FOR NET-SALARY DETAIL OUTPUT        *
000400*                           (NET-REC)                            *
000500*                                                                *
000600*        LINE SEQUENTIAL, FIXED LENGTH 100, NO KEY - ONE        *
000700*        RECORD WRITTEN PER EMPLOYEE SUCCESSFULLY PROCESSED.    *
000800*                                                                *
000900*****************************************************************
001000*
001100* FILE SIZE 100 BYTES.
001200*
001300* 11/11/25 VBC - CREATED FOR PY200 NET-SALARY BATCH.
001400* 20/11/25 VBC - NET-NET-SALARY MADE SIGNED - MAY 08 BE NEGATIVE
001500*                 WHERE DEDUCTIONS EXCEED GROSS (SEE RULE 7).
001600* 25/11/25 VBC - NET-RETENTION WIDENED TO 4 DECIMALS PER PY900.
001700*
001800 01  PY-NET-PAY-RECORD.
001900     03  NET-EMP-ID                PIC X(06).
002000     03  NET-GROSS                 PIC 9(09).
002100     03  NET-HEALTH                PIC 9(07).
002200     03  NET-PENSION               PIC 9(07).
002300     03  NET-EMPLOYMENT            PIC 9(07).
002400     03  NET-INCOME-TAX            PIC 9(07).
002500     03  NET-RESIDENT-TAX          PIC 9(07).
002600     03  NET-TOTAL-DEDUCT          PIC 9(08).
002700     03  NET-NET-SALARY            PIC S9(09).
002800     03  NET-RETENTION             PIC 9V9(04).
002900     03  FILLER                    PIC X(28).
003000     03  NET-SPARE REDEFINES FILLER.
003100         05  NET-SPARE-A           PIC X(14).
003200         05  NET-SPARE-B           PIC X(14).
003300*
